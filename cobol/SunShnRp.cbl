000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SunShnRp.
000300 AUTHOR.        R HOLLOWAY.
000400 INSTALLATION.  STATE ENERGY OFFICE - INFO SYS DIV.
000500 DATE-WRITTEN.  03/11/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000*   SUNSHNRP  --  SUNSHINE MEASUREMENT BATCH REPORT             *
001100*                                                               *
001200*   READS THE PYRANOMETER EXTRACT (DATAEXPORT.CSV), A ONE-LINE- *
001300*   PER-READING TIME SERIES OF SOLAR IRRADIANCE (W/M2) SAMPLES, *
001400*   FILTERS AND ACCUMULATES IT ACCORDING TO THE OPERATOR'S      *
001500*   COMMAND ARGUMENTS, AND PRINTS ONE OF THREE REPORTS TO THE   *
001600*   CONSOLE.  SINGLE PASS, READ-ONLY, NO CARRIED-FORWARD STATE  *
001700*   BETWEEN RUNS.  NO OUTPUT FILE IS PRODUCED.                  *
001800*                                                               *
001900*****************************************************************
002000*                    C H A N G E   L O G                       *
002100*****************************************************************
002200*   DATE      BY    REQ#      DESCRIPTION                       *
002300*---------- ----- -------- -------------------------------------*
002400*   03/11/87  RH   INI-001  ORIGINAL CODING.                    *
002500*   04/02/87  RH   INI-001  ADDED GRAND TOTAL / AVERAGE PRINT.  *
002600*   04/19/87  RH   INI-004  MONTH BREAKDOWN REPORT ADDED.       *
002700*   05/30/87  RH   INI-006  DAY-OF-WEEK BREAKDOWN REPORT ADDED. *
002800*   06/14/87  RH   INI-006  MONTH CONTROL-BREAK AVG ON DOW RPT. *
002900*   09/02/87  RH   INI-009  -A FLAG SCAN ADDED (ANY POSITION).  *
003000*   11/23/87  JT   MNT-014  CORRECTED TO/FROM STRICT INEQUALITY.*
003100*   02/08/88  JT   MNT-017  MALFORMED LINE SKIP, NOT ABEND.     *
003200*   07/19/88  RH   MNT-022  WEEKDAY CALC REUSED FROM VAL-DATE.  *
003300*   01/05/89  JT   MNT-026  MONTH/DAY TABLES KEPT KEY-ASCENDING.*
003400*   08/30/90  KLW  MNT-033  DECIMAL-COMMA / SPACE GROUPING RPT. *
003500*   03/12/91  KLW  MNT-037  VALUE FIELD PARSED W/O LIBRARY CALL.*
003600*   10/04/93  RH   MNT-044  RAISED DAY TABLE CAP TO 9999 ROWS.  *
003700*   06/21/95  JT   MNT-049  FIXED TRAILING MONTH-AVG FLUSH BUG. *
003800*   09/18/96  KLW  MNT-052  OPTIONAL FILE - MISSING FILE = RC16.*
003900*   02/26/98  RH   Y2K-002  4-DIGIT YEAR FIELDS REVIEWED - OK.  *
004000*   08/11/98  RH   Y2K-002  TIMESTAMP CENTURY WINDOW CONFIRMED. *
004100*   01/07/99  JT   Y2K-002  SIGNED OFF - NO WINDOWING NEEDED.   *
004200*   05/15/00  KLW  MNT-058  AVERAGE ROUNDING CLARIFIED (ROUND). *
004300*   11/09/01  RH   MNT-061  COMMAND ARG SCAN RAISED TO 10 ARGS. *
004400*   04/02/03  KLW  MNT-066  TOTAL LINES NOW ROUND, NOT TRUNCATE.*
004410*   10/06/04  KLW  MNT-071  TOTAL/AVG EDIT PIC NOW GROUPS 000S   *
004420*                           (WAS MISSING COMMA INSERT CHAR - NO *
004430*                           GROUPING EVER REACHED THE REPORT).  *
004440*   11/02/04  RH   MNT-072  -A MATCH NARROWED TO EXACT TOKEN -   *
004450*                           WAS ACCEPTING -AVG, -ABC, ETC. AS -A.*
004460*   03/15/05  KLW  MNT-073  214-PARSE-VALUE REF-MOD ON THE FRAC  *
004470*                           PART WAS WINDOWED PAST END OF WS-    *
004480*                           VALUE-BODY FOR INT-LEN OVER 1 BYTE - *
004490*                           LENGTH NOW BOUNDED TO WHAT'S LEFT.   *
004492*   07/11/05  RH   MNT-074  WS-NAME-DATAEXPORT WAS TOO SHORT FOR *
004494*                           THE REAL FILE NAME - TRUNCATED OPEN  *
004496*                           CAUSED ZERO TOTALS ON EVERY RUN.     *
004498*   09/02/05  KLW  MNT-075  130-VALIDATE-DAYOFWEEK CHECKED ONLY  *
004500*                           1ST DIGIT OF ARG 3 - "10"/"23" ETC.  *
004502*                           WRONGLY PASSED AS A VALID DAY CODE - *
004504*                           FULL TOKEN NOW VALIDATED NUMERIC.    *
004506*   09/02/05  KLW  MNT-076  214-PARSE-VALUE COULD REF-MOD ONE    *
004508*                           BYTE PAST WS-VALUE-BODY WHEN NO "."  *
004510*                           WAS PRESENT (PLAIN INTEGER READING)  *
004512*                           - GUARDED ON INT-LEN < 14.           *
004598*****************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     SYMBOLIC CHARACTERS SUN-DASH IS 45.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPTIONAL dataexport ASSIGN TO ws-name-dataexport
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS fs-dataexport.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  dataexport.
006200 01  dataexport-rec.
006300     88  endof-dataexport     VALUE HIGH-VALUES.
006400     03  ws-raw-line          PIC X(40).
006500     03  FILLER               PIC X(04).
006600
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------
006900*    WORK CONSTANTS AND FILE-HANDLING SWITCHES
007000*----------------------------------------------------------------
007100 78  cte-01                                     VALUE 01.
007200 78  cte-02                                     VALUE 02.
007300 78  cte-03                                     VALUE 03.
007400 78  cte-04                                     VALUE 04.
007500 78  cte-05                                     VALUE 05.
007600 78  cte-07                                     VALUE 07.
007700 78  cte-10                                     VALUE 10.
007800 78  cte-12                                     VALUE 12.
007900 78  cte-13                                     VALUE 13.
008000 78  cte-20                                     VALUE 20.
008100 78  cte-100                                    VALUE 100.
008200 78  cte-400                                    VALUE 400.
008300
008400 77  fs-dataexport              PIC X(02)  VALUE SPACES.
008500 77  ws-name-dataexport         PIC X(20)  VALUE "dataexport.csv".
008600
008700*----------------------------------------------------------------
008800*    COMMAND-LINE ARGUMENT CAPTURE (GNUCOBOL ARGUMENT-VALUE)
008900*----------------------------------------------------------------
009000 01  ws-cmd-line-work.
009100     03  ws-arg-index           PIC 9(02) USAGE COMP VALUE ZERO.
009200     03  ws-arg-total-cnt       PIC 9(02) USAGE COMP VALUE ZERO.
009300     03  ws-arg-text            PIC X(12) VALUE SPACES.
009400     03  ws-arg-1-text          PIC X(12) VALUE SPACES.
009500     03  ws-arg-2-text          PIC X(12) VALUE SPACES.
009600     03  ws-arg-3-text          PIC X(12) VALUE SPACES.
009700     03  ws-arg-3-num           PIC S9(04) USAGE COMP VALUE ZERO.
009750     03  ws-arg-3-len           PIC 9(02) USAGE COMP VALUE ZERO.
009800     03  FILLER                 PIC X(06) VALUE SPACES.
009900
010000 01  ws-argument-switches.
010100     03  ws-sw-average          PIC X(01) VALUE "N".
010200         88  average-requested            VALUE "Y".
010300     03  ws-sw-from-to-ok       PIC X(01) VALUE "N".
010400         88  from-to-are-set              VALUE "Y".
010500     03  ws-sw-dayofweek-ok     PIC X(01) VALUE "N".
010600         88  dayofweek-is-set             VALUE "Y".
010700     03  ws-sw-end-of-args      PIC X(01) VALUE "N".
010800         88  no-more-arguments            VALUE "Y".
010900     03  FILLER                 PIC X(04) VALUE SPACES.
011000
011100 01  ws-report-mode             PIC X(01) VALUE "G".
011200     88  report-mode-grand-total          VALUE "G".
011300     88  report-mode-month                VALUE "M".
011400     88  report-mode-dayofweek            VALUE "D".
011500
011600 01  ws-dayofweek-argument      PIC 9(01) USAGE COMP VALUE ZERO.
011700
011800*----------------------------------------------------------------
011900*    FROM / TO RANGE BOUNDARIES (yyyyMMddTHHmm COMPARABLE TEXT)
012000*----------------------------------------------------------------
012100 01  ws-range-bounds.
012200     03  ws-from-yyyymm         PIC 9(06) VALUE ZEROES.
012300     03  ws-to-yyyymm           PIC 9(06) VALUE ZEROES.
012400     03  ws-from-bound          PIC X(13) VALUE SPACES.
012500     03  ws-to-bound            PIC X(13) VALUE SPACES.
012600     03  ws-to-next-year        PIC 9(04) USAGE COMP VALUE ZERO.
012700     03  ws-to-next-month       PIC 9(02) USAGE COMP VALUE ZERO.
012800     03  FILLER                 PIC X(04) VALUE SPACES.
012900
013000*----------------------------------------------------------------
013100*    CSV LINE BREAKDOWN  (INSPECT/UNSTRING TARGET FIELDS)
013200*----------------------------------------------------------------
013300 01  ws-csv-breakdown.
013400     03  ws-csv-field-1         PIC X(13) VALUE SPACES.
013500     03  ws-csv-field-2         PIC X(15) VALUE SPACES.
013600     03  ws-csv-comma-count     PIC 9(02) USAGE COMP VALUE ZERO.
013700     03  ws-csv-line-ok         PIC X(01) VALUE "Y".
013800         88  csv-line-is-bad              VALUE "N".
013900     03  FILLER                 PIC X(04) VALUE SPACES.
014000
014100*----------------------------------------------------------------
014200*    TIMESTAMP AND AGGREGATION KEYS  (SEE RECORD LAYOUTS)
014300*----------------------------------------------------------------
014400 01  ws-timestamp.
014500     03  ws-ts-year             PIC 9(04) VALUE ZEROES.
014600     03  ws-ts-month            PIC 9(02) VALUE ZEROES.
014700     03  ws-ts-day              PIC 9(02) VALUE ZEROES.
014800     03  ws-ts-lit-t            PIC X(01) VALUE SPACE.
014900     03  ws-ts-hour             PIC 9(02) VALUE ZEROES.
015000     03  ws-ts-minute           PIC 9(02) VALUE ZEROES.
015100 01  ws-timestamp-x REDEFINES ws-timestamp.
015200     03  ws-timestamp-text      PIC X(13).
015300
015400 01  ws-month-key.
015500     03  ws-month-key-year      PIC 9(04) VALUE ZEROES.
015600     03  FILLER                 PIC X(01) VALUE SUN-DASH.
015700     03  ws-month-key-month     PIC 9(02) VALUE ZEROES.
015800 01  ws-month-key-x REDEFINES ws-month-key.
015900     03  ws-month-key-text      PIC X(07).
016000
016100 01  ws-day-key.
016200     03  ws-day-key-year        PIC 9(04) VALUE ZEROES.
016300     03  FILLER                 PIC X(01) VALUE SUN-DASH.
016400     03  ws-day-key-month       PIC 9(02) VALUE ZEROES.
016500     03  FILLER                 PIC X(01) VALUE SUN-DASH.
016600     03  ws-day-key-day         PIC 9(02) VALUE ZEROES.
016700 01  ws-day-key-x REDEFINES ws-day-key.
016800     03  ws-day-key-text        PIC X(10).
016900
017000 01  ws-month-in-progress       PIC X(07) VALUE SPACES.
017100     88  month-in-progress-unset          VALUE SPACES.
017200
017300*----------------------------------------------------------------
017400*    VALUE FIELD PARSE WORK  (NO LIBRARY/INTRINSIC FUNCTIONS -
017500*    FIELD IS BROKEN DOWN BY HAND, PER MNT-037)
017600*----------------------------------------------------------------
017700 01  ws-value-parse-work.
017800     03  ws-value-sign          PIC X(01) VALUE SPACE.
017900     03  ws-value-body          PIC X(14) VALUE SPACES.
018000     03  ws-value-int-part      PIC X(08) VALUE SPACES.
018100     03  ws-value-frac-part     PIC X(06) VALUE SPACES.
018200     03  ws-value-frac-2        PIC X(02) VALUE "00".
018300     03  ws-value-int-len       PIC 9(02) USAGE COMP VALUE ZERO.
018400     03  ws-value-frac-len      PIC 9(02) USAGE COMP VALUE ZERO.
018500     03  ws-value-int-num       PIC 9(07) USAGE COMP VALUE ZERO.
018600     03  ws-value-frac-num      PIC 9(02) USAGE COMP VALUE ZERO.
018700     03  FILLER                 PIC X(04) VALUE SPACES.
018800
018900 01  ws-value-num               PIC S9(05)V9(02) COMP-3
019000                                          VALUE ZEROES.
019100
019200*----------------------------------------------------------------
019300*    GRAND TOTAL / QUANTITY ACCUMULATORS
019400*----------------------------------------------------------------
019500 01  ws-grand-accumulators.
019600     03  ws-grand-total         PIC S9(09)V9(02) COMP-3
019700                                          VALUE ZEROES.
019800     03  ws-grand-qty           PIC 9(09) USAGE COMP VALUE ZERO.
019900     03  FILLER                 PIC X(04) VALUE SPACES.
020000
020100*----------------------------------------------------------------
020200*    MONTH AGGREGATION TABLE  -  KEPT KEY-ASCENDING (MNT-026)
020300*----------------------------------------------------------------
020400 77  ws-month-table-cap         PIC 9(04) USAGE COMP VALUE ZERO.
020500
020600 01  ws-month-table.
020700     03  ws-month-entry OCCURS 1 TO 600 TIMES
020800                        DEPENDING ON ws-month-table-cap
020900                        ASCENDING KEY ws-month-entry-key
021000                        INDEXED BY idx-month idx-month-ins.
021100         05  ws-month-entry-key     PIC X(07).
021200         05  ws-month-entry-total   PIC S9(09)V9(02) COMP-3
021300                                             VALUE ZEROES.
021400         05  ws-month-entry-qty     PIC 9(09) USAGE COMP
021500                                             VALUE ZERO.
021600         05  FILLER                 PIC X(02) VALUE SPACES.
021700
021800*----------------------------------------------------------------
021900*    DAY AGGREGATION TABLE  -  KEPT KEY-ASCENDING (MNT-026)
022000*    CAP RAISED 10/93 PER MNT-044 (WAS 3650, NOW 9999).
022100*----------------------------------------------------------------
022200 77  ws-day-table-cap           PIC 9(04) USAGE COMP VALUE ZERO.
022300
022400 01  ws-day-table.
022500     03  ws-day-entry OCCURS 1 TO 9999 TIMES
022600                      DEPENDING ON ws-day-table-cap
022700                      ASCENDING KEY ws-day-entry-key
022800                      INDEXED BY idx-day idx-day-ins.
022900         05  ws-day-entry-key       PIC X(10).
023000         05  ws-day-entry-total     PIC S9(07)V9(02) COMP-3
023100                                             VALUE ZEROES.
023200         05  ws-day-entry-qty       PIC 9(05) USAGE COMP
023300                                             VALUE ZERO.
023400         05  FILLER                 PIC X(02) VALUE SPACES.
023500
023600*----------------------------------------------------------------
023700*    WEEKDAY CALCULATION WORK AREA  (ZELLER, FROM VAL-DATE)
023800*----------------------------------------------------------------
023900 01  ws-weekday-work.
024000     03  ws-wk-year-aux         PIC S9(06) USAGE COMP VALUE ZERO.
024100     03  ws-wk-month-aux        PIC S9(04) USAGE COMP VALUE ZERO.
024200     03  ws-wk-day-aux          PIC S9(04) USAGE COMP VALUE ZERO.
024300     03  ws-wk-term-a           PIC S9(09) USAGE COMP VALUE ZERO.
024400     03  ws-wk-term-b           PIC S9(09) USAGE COMP VALUE ZERO.
024500     03  ws-wk-term-c           PIC S9(09) USAGE COMP VALUE ZERO.
024600     03  ws-wk-term-d           PIC S9(09) USAGE COMP VALUE ZERO.
024700     03  ws-wk-day-calc         PIC S9(09) USAGE COMP VALUE ZERO.
024800     03  ws-wk-quottient-aux    PIC S9(09) USAGE COMP VALUE ZERO.
024900     03  ws-wk-dayofweek-aux    PIC S9(04) USAGE COMP VALUE ZERO.
025000     03  ws-wk-computed-num     PIC 9(01) USAGE COMP VALUE ZERO.
025100     03  FILLER                 PIC X(04) VALUE SPACES.
025200
025300*----------------------------------------------------------------
025400*    AVERAGE / ROUNDING / REPORT-LINE FORMATTING WORK AREA
025500*----------------------------------------------------------------
025600 01  ws-average-work.
025700     03  ws-avg-total-in        PIC S9(09)V9(02) COMP-3
025800                                          VALUE ZEROES.
025900     03  ws-avg-qty-in          PIC 9(09) USAGE COMP VALUE ZERO.
026000     03  ws-average-num         PIC S9(07)V9(01) COMP-3
026100                                          VALUE ZEROES.
026200     03  FILLER                 PIC X(04) VALUE SPACES.
026300
026400 01  ws-round-work.
026500     03  ws-round-input         PIC S9(09)V9(02) COMP-3
026600                                          VALUE ZEROES.
026700     03  ws-round-output        PIC S9(07)V9(01) COMP-3
026800                                          VALUE ZEROES.
026900     03  FILLER                 PIC X(04) VALUE SPACES.
027000
027100 01  ws-total-edited            PIC --,---,--9.9.
027110*    EDIT PIC WIDENED PER MNT-071 - THE COMMA INSERT CHARS ARE
027120*    WHAT GIVE US THE SPACE-GROUPED THOUSANDS IN 860 BELOW; THE
027130*    GROUPING WIDTH (CTE-12, 12 CHARACTERS) REPLACES THE OLD
027140*    UNGROUPED CTE-10 WIDTH THROUGHOUT 860.
027200
027300 01  ws-report-line.
027400     03  ws-rpt-label           PIC X(27) VALUE SPACES.
027500     03  FILLER                 PIC X(01) VALUE SPACE.
027600     03  ws-rpt-value           PIC X(20) VALUE SPACES.
027700 01  ws-report-line-redef REDEFINES ws-report-line.
027800     03  ws-rpt-full-text       PIC X(48).
027900
028000 01  ws-format-work.
028100     03  ws-rpt-value-suffixed  PIC X(26) VALUE SPACES.
028200     03  ws-edited-leadsp       PIC 9(02) USAGE COMP VALUE ZERO.
028300     03  ws-edited-len          PIC 9(02) USAGE COMP VALUE ZERO.
028400     03  ws-suffixed-len        PIC 9(02) USAGE COMP VALUE ZERO.
028500     03  ws-pad-len             PIC 9(02) USAGE COMP VALUE ZERO.
028600     03  FILLER                 PIC X(04) VALUE SPACES.
028700
028800 PROCEDURE DIVISION.
028900 DECLARATIVES.
029000 File-Handler SECTION.
029100     USE AFTER ERROR PROCEDURE ON dataexport.
029200
029300 status-check.
029400     DISPLAY "+-------------------------------+"
029500     DISPLAY "| Dataexport File Status.        |"
029600     DISPLAY "+-------------------------------+"
029700     DISPLAY "| + Name of File : [" ws-name-dataexport "]."
029800     DISPLAY "| + Status Code  : [" fs-dataexport "]."
029900     DISPLAY "+-------------------------------+"
030000     SET endof-dataexport TO TRUE.
030100 END DECLARATIVES.
030200
030300 MAIN-PARAGRAPH.
030400     PERFORM 100-begin-start-program
030500        THRU 100-end-start-program
030600
030700     PERFORM 200-begin-process-records
030800        THRU 200-end-process-records
030900       UNTIL endof-dataexport
031000
031100     PERFORM 300-begin-build-report
031200        THRU 300-end-build-report
031300
031400     PERFORM 900-begin-finish-program
031500        THRU 900-end-finish-program
031600
031700     STOP RUN.
031800
031900 100-begin-start-program.
032000     MOVE "dataexport.csv" TO ws-name-dataexport
032100
032200     PERFORM 110-begin-parse-arguments
032300        THRU 110-end-parse-arguments
032400
032500     PERFORM 120-begin-validate-from-to
032600        THRU 120-end-validate-from-to
032700
032800     PERFORM 130-begin-validate-dayofweek
032900        THRU 130-end-validate-dayofweek
033000
033100     IF from-to-are-set
033200        IF dayofweek-is-set
033300           SET report-mode-dayofweek TO TRUE
033400        ELSE
033500           SET report-mode-month     TO TRUE
033600        END-IF
033700     ELSE
033800        SET report-mode-grand-total  TO TRUE
033900     END-IF
034000
034100     OPEN INPUT dataexport
034200     IF fs-dataexport NOT = "00"
034300        SET endof-dataexport TO TRUE
034400     END-IF.
034500 100-end-start-program.
034600     EXIT.
034700
034800*----------------------------------------------------------------
034900*    110 - CAPTURE COMMAND-LINE ARGUMENTS, SCAN FOR -A (MNT-061)
035000*----------------------------------------------------------------
035100 110-begin-parse-arguments.
035200     MOVE SPACES TO ws-arg-1-text ws-arg-2-text ws-arg-3-text
035300     SET  ws-arg-index TO cte-01
035400
035500     PERFORM 112-begin-capture-one-argument
035600        THRU 112-end-capture-one-argument
035700       UNTIL no-more-arguments OR ws-arg-index > cte-10.
035800 110-end-parse-arguments.
035900     EXIT.
036000
036100     112-begin-capture-one-argument.
036200         DISPLAY ws-arg-index UPON ARGUMENT-NUMBER
036300         MOVE SPACES TO ws-arg-text
036400         ACCEPT ws-arg-text FROM ARGUMENT-VALUE
036500            ON EXCEPTION
036600               SET no-more-arguments TO TRUE
036700            NOT ON EXCEPTION
036800               ADD cte-01 TO ws-arg-total-cnt
036900               EVALUATE ws-arg-index
037000                  WHEN 1  MOVE ws-arg-text TO ws-arg-1-text
037100                  WHEN 2  MOVE ws-arg-text TO ws-arg-2-text
037200                  WHEN 3  MOVE ws-arg-text TO ws-arg-3-text
037300                  WHEN OTHER CONTINUE
037400               END-EVALUATE
037500               IF ws-arg-text = "-a"
037600                  SET average-requested TO TRUE
037700               END-IF
037800               ADD cte-01 TO ws-arg-index
037900         END-ACCEPT.
038000     112-end-capture-one-argument.
038100         EXIT.
038200
038300*----------------------------------------------------------------
038400*    120 - FROM/TO ARE yyyyMM; TO IS ADVANCED TO ITS LAST INSTANT
038500*----------------------------------------------------------------
038600 120-begin-validate-from-to.
038700     IF ws-arg-total-cnt < cte-02
038800        GO TO 120-end-validate-from-to
038900     END-IF
039000
039100     IF  ws-arg-1-text (1:6) IS NUMERIC
039200     AND ws-arg-2-text (1:6) IS NUMERIC
039300        MOVE ws-arg-1-text (1:6) TO ws-from-yyyymm
039400        MOVE ws-arg-2-text (1:6) TO ws-to-yyyymm
039500        IF  ws-from-yyyymm (5:2) >= "01" AND <= "12"
039600        AND ws-to-yyyymm (5:2)   >= "01" AND <= "12"
039700           PERFORM 125-begin-build-from-to-bounds
039800              THRU 125-end-build-from-to-bounds
039900           SET from-to-are-set TO TRUE
040000        END-IF
040100     END-IF.
040200 120-end-validate-from-to.
040300     EXIT.
040400
040500     125-begin-build-from-to-bounds.
040600         MOVE ws-from-yyyymm (1:4) TO ws-from-bound (1:4)
040700         MOVE ws-from-yyyymm (5:2) TO ws-from-bound (5:2)
040800         MOVE "01T0000"            TO ws-from-bound (7:7)
040900
041000         MOVE ws-to-yyyymm (1:4)   TO ws-to-next-year
041100         MOVE ws-to-yyyymm (5:2)   TO ws-to-next-month
041200         IF ws-to-next-month = cte-12
041300            ADD cte-01 TO ws-to-next-year
041400            MOVE cte-01 TO ws-to-next-month
041500         ELSE
041600            ADD cte-01 TO ws-to-next-month
041700         END-IF
041800
041900         MOVE ws-to-next-year      TO ws-to-bound (1:4)
042000         MOVE ws-to-next-month     TO ws-to-bound (5:2)
042100         MOVE "01T0000"            TO ws-to-bound (7:7).
042200*        TO-BOUND NOW HOLDS THE FIRST INSTANT OF THE MONTH AFTER
042300*        THE TO MONTH; THE STRICT "<" COMPARE IN 220 MAKES THE
042400*        WHOLE TO MONTH INCLUSIVE WITHOUT SUBTRACTING A SECOND.
042500     125-end-build-from-to-bounds.
042600         EXIT.
042700
042800*----------------------------------------------------------------
042900*    130 - DAY-OF-WEEK ARGUMENT, ONLY WHEN FROM/TO ARE SET
043000*----------------------------------------------------------------
043100 130-begin-validate-dayofweek.
043200     IF NOT from-to-are-set
043300        GO TO 130-end-validate-dayofweek
043400     END-IF
043500
043600     IF ws-arg-total-cnt < cte-03
043700        GO TO 130-end-validate-dayofweek
043800     END-IF
043900
044000     MOVE ZERO TO ws-arg-3-len
044050     INSPECT ws-arg-3-text TALLYING ws-arg-3-len
044060         FOR CHARACTERS BEFORE INITIAL SPACE
044100     IF ws-arg-3-len > ZERO AND ws-arg-3-len <= cte-04
044150     AND ws-arg-3-text (1 : ws-arg-3-len) IS NUMERIC
044200        MOVE ws-arg-3-text (1 : ws-arg-3-len) TO ws-arg-3-num
044250        IF ws-arg-3-num >= cte-01 AND ws-arg-3-num <= cte-07
044300           MOVE ws-arg-3-num TO ws-dayofweek-argument
044400           SET dayofweek-is-set TO TRUE
044500        END-IF
044600     END-IF.
044700 130-end-validate-dayofweek.
044800     EXIT.
044900
045000*----------------------------------------------------------------
045100*    200 - READ / PARSE / FILTER / ACCUMULATE, ONE PASS
045200*----------------------------------------------------------------
045300 200-begin-process-records.
045400     READ dataexport RECORD
045500       AT END
045600          SET endof-dataexport TO TRUE
045700       NOT AT END
045800          PERFORM 210-begin-parse-csv-line
045900             THRU 210-end-parse-csv-line
046000          IF NOT csv-line-is-bad
046100             PERFORM 220-begin-apply-filter
046200                THRU 220-end-apply-filter
046300          END-IF
046400     END-READ.
046500 200-end-process-records.
046600     EXIT.
046700
046800*----------------------------------------------------------------
046900*    210 - EXACTLY-ONE-COMMA CHECK, THEN SPLIT/VALIDATE BOTH
047000*    FIELDS (MNT-017 : BAD LINE IS SKIPPED, NOT ABENDED)
047100*----------------------------------------------------------------
047200 210-begin-parse-csv-line.
047300     SET csv-line-is-bad TO FALSE
047400     MOVE SPACES TO ws-csv-field-1 ws-csv-field-2
047500     MOVE ZERO   TO ws-csv-comma-count
047600
047700     INSPECT ws-raw-line TALLYING ws-csv-comma-count
047800         FOR ALL ","
047900
048000     IF ws-csv-comma-count NOT = cte-01
048100        SET csv-line-is-bad TO TRUE
048200        GO TO 210-end-parse-csv-line
048300     END-IF
048400
048500     UNSTRING ws-raw-line DELIMITED BY ","
048600         INTO ws-csv-field-1 ws-csv-field-2
048700     END-UNSTRING
048800
048900     IF ws-csv-field-1 = SPACES OR ws-csv-field-2 = SPACES
049000        SET csv-line-is-bad TO TRUE
049100        GO TO 210-end-parse-csv-line
049200     END-IF
049300
049400     PERFORM 212-begin-parse-timestamp
049500        THRU 212-end-parse-timestamp
049600     IF csv-line-is-bad
049700        GO TO 210-end-parse-csv-line
049800     END-IF
049900
050000     PERFORM 214-begin-parse-value
050100        THRU 214-end-parse-value.
050200 210-end-parse-csv-line.
050300     EXIT.
050400
050500     212-begin-parse-timestamp.
050600         IF ws-csv-field-1 (9:1) NOT = "T"
050700            SET csv-line-is-bad TO TRUE
050800            GO TO 212-end-parse-timestamp
050900         END-IF
051000         IF  ws-csv-field-1 (1:8)  IS NOT NUMERIC
051100         OR  ws-csv-field-1 (10:4) IS NOT NUMERIC
051200            SET csv-line-is-bad TO TRUE
051300            GO TO 212-end-parse-timestamp
051400         END-IF
051500         MOVE ws-csv-field-1 TO ws-timestamp-text
051600         IF ws-ts-month < 01 OR ws-ts-month > 12
051700         OR ws-ts-day   < 01 OR ws-ts-day   > 31
051800         OR ws-ts-hour  > 23 OR ws-ts-minute > 59
051900            SET csv-line-is-bad TO TRUE
052000         END-IF.
052100     212-end-parse-timestamp.
052200         EXIT.
052300
052400*    214 - VALUE PARSED BY HAND : SIGN, INTEGER PART, FRACTION
052500*    PART, NO FUNCTION NUMVAL/TRIM (PER MNT-037).
052600     214-begin-parse-value.
052700         MOVE ws-csv-field-2 TO ws-value-body
052800         MOVE SPACE  TO ws-value-sign
052900         MOVE SPACES TO ws-value-int-part ws-value-frac-part
053000         MOVE "00"   TO ws-value-frac-2
053100         MOVE ZERO   TO ws-value-int-len ws-value-frac-len
053200                         ws-value-int-num ws-value-frac-num
053300
053400         IF ws-value-body (1:1) = "-"
053500            MOVE "-" TO ws-value-sign
053600            MOVE ws-value-body (2:13) TO ws-value-body
053700         END-IF
053800
053900         INSPECT ws-value-body TALLYING ws-value-int-len
054000             FOR CHARACTERS BEFORE INITIAL "."
054100
054200         IF ws-value-int-len = ZERO
054300            SET csv-line-is-bad TO TRUE
054400            GO TO 214-end-parse-value
054500         END-IF
054600
054650         IF ws-value-int-len < 14
054700         AND ws-value-body (ws-value-int-len + cte-01 : cte-01) = "."
054800            MOVE ws-value-body (1 : ws-value-int-len)
054900              TO ws-value-int-part
055000            MOVE ws-value-body (ws-value-int-len + cte-02 :
055050                 14 - ws-value-int-len - cte-01)
055100              TO ws-value-frac-part
055200         ELSE
055300            MOVE ws-value-body TO ws-value-int-part
055400            INSPECT ws-value-int-part TALLYING ws-value-int-len
055500                FOR CHARACTERS BEFORE INITIAL SPACE
055600         END-IF
055700
055800         IF ws-value-int-len = ZERO
055900         OR ws-value-int-part (1 : ws-value-int-len) IS NOT NUMERIC
056000            SET csv-line-is-bad TO TRUE
056100            GO TO 214-end-parse-value
056200         END-IF
056300
056400         INSPECT ws-value-frac-part TALLYING ws-value-frac-len
056500             FOR CHARACTERS BEFORE INITIAL SPACE
056600
056700         IF ws-value-frac-len > ZERO
056800            IF ws-value-frac-part (1 : ws-value-frac-len)
056900                  IS NOT NUMERIC
057000               SET csv-line-is-bad TO TRUE
057100               GO TO 214-end-parse-value
057200            END-IF
057300            MOVE ws-value-frac-part (1:1) TO ws-value-frac-2 (1:1)
057400            IF ws-value-frac-len > cte-01
057500               MOVE ws-value-frac-part (2:1) TO ws-value-frac-2 (2:1)
057600            END-IF
057700         END-IF
057800
057900         MOVE ws-value-int-part (1 : ws-value-int-len)
058000           TO ws-value-int-num
058100         MOVE ws-value-frac-2 TO ws-value-frac-num
058200
058300         COMPUTE ws-value-num =
058400                 ws-value-int-num + (ws-value-frac-num / cte-100)
058500
058600         IF ws-value-sign = "-"
058700            COMPUTE ws-value-num = ws-value-num * -1
058800         END-IF.
058900     214-end-parse-value.
059000         EXIT.
059100
059200*----------------------------------------------------------------
059300*    220 - FROM/TO/DAY-OF-WEEK FILTER, THEN ACCUMULATE (BUS.RULE)
059400*----------------------------------------------------------------
059500 220-begin-apply-filter.
059600     IF NOT from-to-are-set
059700        PERFORM 230-begin-save-totals
059800           THRU 230-end-save-totals
059900        GO TO 220-end-apply-filter
060000     END-IF
060100
060200     IF  ws-from-bound < ws-timestamp-text
060300     AND ws-to-bound   > ws-timestamp-text
060400        PERFORM 840-begin-compute-weekday-num
060500           THRU 840-end-compute-weekday-num
060600        IF NOT dayofweek-is-set
060700        OR ws-wk-computed-num = ws-dayofweek-argument
060800           PERFORM 230-begin-save-totals
060900              THRU 230-end-save-totals
061000        END-IF
061100     END-IF.
061200 220-end-apply-filter.
061300     EXIT.
061400
061500*----------------------------------------------------------------
061600*    230 - "SAVE" :  GRAND / MONTH / DAY ACCUMULATION
061700*----------------------------------------------------------------
061800 230-begin-save-totals.
061900     ADD ws-value-num TO ws-grand-total
062000     ADD cte-01       TO ws-grand-qty
062100
062200     MOVE ws-ts-year  TO ws-month-key-year
062300     MOVE ws-ts-month TO ws-month-key-month
062400     MOVE ws-ts-year  TO ws-day-key-year
062500     MOVE ws-ts-month TO ws-day-key-month
062600     MOVE ws-ts-day   TO ws-day-key-day
062700
062800     PERFORM 232-begin-post-month-table
062900        THRU 232-end-post-month-table
063000
063100     PERFORM 236-begin-post-day-table
063200        THRU 236-end-post-day-table.
063300 230-end-save-totals.
063400     EXIT.
063500
063600     232-begin-post-month-table.
063700         SET idx-month TO cte-01
063800         SEARCH ws-month-entry VARYING idx-month
063900            AT END
064000               SET idx-month TO ws-month-table-cap
064100               ADD cte-01 TO idx-month
064200            WHEN ws-month-entry-key (idx-month) >=
064300                 ws-month-key-text
064400               CONTINUE
064500         END-SEARCH
064600
064700         IF idx-month > ws-month-table-cap
064800            PERFORM 235-begin-insert-month-entry
064900               THRU 235-end-insert-month-entry
065000         ELSE
065100            IF ws-month-entry-key (idx-month) NOT =
065200                  ws-month-key-text
065300               PERFORM 235-begin-insert-month-entry
065400                  THRU 235-end-insert-month-entry
065500            END-IF
065600         END-IF
065700
065800         ADD ws-value-num TO ws-month-entry-total (idx-month)
065900         ADD cte-01       TO ws-month-entry-qty   (idx-month).
066000     232-end-post-month-table.
066100         EXIT.
066200
066300     235-begin-insert-month-entry.
066400         ADD cte-01 TO ws-month-table-cap
066500         SET idx-month-ins TO ws-month-table-cap
066600
066700         PERFORM 235A-begin-shift-month-row
066800            THRU 235A-end-shift-month-row
066900           UNTIL idx-month-ins = idx-month
067000
067100         MOVE SPACES TO ws-month-entry-key   (idx-month)
067200         MOVE ZEROES TO ws-month-entry-total (idx-month)
067300         MOVE ZERO   TO ws-month-entry-qty   (idx-month)
067400         MOVE ws-month-key-text TO ws-month-entry-key (idx-month).
067500     235-end-insert-month-entry.
067600         EXIT.
067700
067800         235A-begin-shift-month-row.
067900             SET idx-month-ins DOWN BY cte-01
068000             MOVE ws-month-entry (idx-month-ins)
068100               TO ws-month-entry (idx-month-ins + 1).
068200         235A-end-shift-month-row.
068300             EXIT.
068400
068500     236-begin-post-day-table.
068600         SET idx-day TO cte-01
068700         SEARCH ws-day-entry VARYING idx-day
068800            AT END
068900               SET idx-day TO ws-day-table-cap
069000               ADD cte-01 TO idx-day
069100            WHEN ws-day-entry-key (idx-day) >=
069200                 ws-day-key-text
069300               CONTINUE
069400         END-SEARCH
069500
069600         IF idx-day > ws-day-table-cap
069700            PERFORM 239-begin-insert-day-entry
069800               THRU 239-end-insert-day-entry
069900         ELSE
070000            IF ws-day-entry-key (idx-day) NOT = ws-day-key-text
070100               PERFORM 239-begin-insert-day-entry
070200                  THRU 239-end-insert-day-entry
070300            END-IF
070400         END-IF
070500
070600         ADD ws-value-num TO ws-day-entry-total (idx-day)
070700         ADD cte-01       TO ws-day-entry-qty   (idx-day).
070800     236-end-post-day-table.
070900         EXIT.
071000
071100     239-begin-insert-day-entry.
071200         ADD cte-01 TO ws-day-table-cap
071300         SET idx-day-ins TO ws-day-table-cap
071400
071500         PERFORM 239A-begin-shift-day-row
071600            THRU 239A-end-shift-day-row
071700           UNTIL idx-day-ins = idx-day
071800
071900         MOVE SPACES TO ws-day-entry-key   (idx-day)
072000         MOVE ZEROES TO ws-day-entry-total (idx-day)
072100         MOVE ZERO   TO ws-day-entry-qty   (idx-day)
072200         MOVE ws-day-key-text TO ws-day-entry-key (idx-day).
072300     239-end-insert-day-entry.
072400         EXIT.
072500
072600         239A-begin-shift-day-row.
072700             SET idx-day-ins DOWN BY cte-01
072800             MOVE ws-day-entry (idx-day-ins)
072900               TO ws-day-entry (idx-day-ins + 1).
073000         239A-end-shift-day-row.
073100             EXIT.
073200
073300*----------------------------------------------------------------
073400*    300 - REPORT DISPATCH  (ROUTES TO 310/320/330 BY RPT MODE)
073500*----------------------------------------------------------------
073600 300-begin-build-report.
073700     EVALUATE TRUE
073800        WHEN report-mode-dayofweek
073900           PERFORM 330-begin-print-dayofweek-report
074000              THRU 330-end-print-dayofweek-report
074100        WHEN report-mode-month
074200           PERFORM 320-begin-print-month-report
074300              THRU 320-end-print-month-report
074400        WHEN OTHER
074500           PERFORM 310-begin-print-grand-total-report
074600              THRU 310-end-print-grand-total-report
074700     END-EVALUATE.
074800 300-end-build-report.
074900     EXIT.
075000
075100*----------------------------------------------------------------
075200*    310 - GRAND TOTAL REPORT
075300*----------------------------------------------------------------
075400 310-begin-print-grand-total-report.
075500     MOVE SPACES         TO ws-rpt-label
075600     STRING "Total: " DELIMITED BY SIZE INTO ws-rpt-label
075700     MOVE ws-grand-total TO ws-round-input
075800     PERFORM 864-begin-round-value-to-edited
075900        THRU 864-end-round-value-to-edited
076000     PERFORM 860-begin-format-report-line
076100        THRU 860-end-format-report-line
076200
076300     IF average-requested
076400        MOVE SPACES       TO ws-rpt-label
076500        STRING "Average: " DELIMITED BY SIZE INTO ws-rpt-label
076600        MOVE ws-grand-total TO ws-avg-total-in
076700        MOVE ws-grand-qty   TO ws-avg-qty-in
076800        PERFORM 850-begin-compute-average
076900           THRU 850-end-compute-average
077000        PERFORM 860-begin-format-report-line
077100           THRU 860-end-format-report-line
077200     END-IF.
077300 310-end-print-grand-total-report.
077400     EXIT.
077500
077600*----------------------------------------------------------------
077700*    320 - MONTH REPORT : GRAND TOTAL, THEN EACH MONTH ASCENDING
077800*----------------------------------------------------------------
077900 320-begin-print-month-report.
078000     PERFORM 310-begin-print-grand-total-report
078100        THRU 310-end-print-grand-total-report
078200
078300     PERFORM 322-begin-print-one-month
078400        THRU 322-end-print-one-month
078500       VARYING idx-month FROM cte-01 BY cte-01
078600         UNTIL idx-month > ws-month-table-cap.
078700 320-end-print-month-report.
078800     EXIT.
078900
079000     322-begin-print-one-month.
079100         MOVE SPACES TO ws-rpt-label
079200         STRING "Total in month "
079300                ws-month-entry-key (idx-month)
079400                ": " DELIMITED BY SIZE INTO ws-rpt-label
079500         MOVE ws-month-entry-total (idx-month) TO ws-round-input
079600         PERFORM 864-begin-round-value-to-edited
079700            THRU 864-end-round-value-to-edited
079800         PERFORM 860-begin-format-report-line
079900            THRU 860-end-format-report-line
080000
080100         IF average-requested
080200            MOVE SPACES TO ws-rpt-label
080300            STRING "Average in month "
080400                   ws-month-entry-key (idx-month)
080500                   ": " DELIMITED BY SIZE INTO ws-rpt-label
080600            MOVE ws-month-entry-total (idx-month) TO ws-avg-total-in
080700            MOVE ws-month-entry-qty   (idx-month) TO ws-avg-qty-in
080800            PERFORM 850-begin-compute-average
080900               THRU 850-end-compute-average
081000            PERFORM 860-begin-format-report-line
081100               THRU 860-end-format-report-line
081200         END-IF.
081300     322-end-print-one-month.
081400         EXIT.
081500
081600*----------------------------------------------------------------
081700*    330 - DAY-OF-WEEK REPORT : DAYS ASCENDING, MONTH CTL BREAK
081800*    (AVERAGE FLAG NOT CONSULTED ON THIS REPORT - PER REQ#)
081900*----------------------------------------------------------------
082000 330-begin-print-dayofweek-report.
082100     MOVE SPACES TO ws-month-in-progress
082200
082300     PERFORM 332-begin-print-one-day
082400        THRU 332-end-print-one-day
082500       VARYING idx-day FROM cte-01 BY cte-01
082600         UNTIL idx-day > ws-day-table-cap
082700
082800     PERFORM 336-begin-flush-month-average
082900        THRU 336-end-flush-month-average.
083000 330-end-print-dayofweek-report.
083100     EXIT.
083200
083300     332-begin-print-one-day.
083400         IF NOT month-in-progress-unset
083500         AND ws-day-entry-key (idx-day) (1:7) NOT =
083600             ws-month-in-progress
083700            PERFORM 336-begin-flush-month-average
083800               THRU 336-end-flush-month-average
083900         END-IF
084000         MOVE ws-day-entry-key (idx-day) (1:7) TO ws-month-in-progress
084100
084200         MOVE SPACES TO ws-rpt-label
084300         STRING "Total in day "
084400                ws-day-entry-key (idx-day)
084500                ": " DELIMITED BY SIZE INTO ws-rpt-label
084600         MOVE ws-day-entry-total (idx-day) TO ws-round-input
084700         PERFORM 864-begin-round-value-to-edited
084800            THRU 864-end-round-value-to-edited
084900         PERFORM 860-begin-format-report-line
085000            THRU 860-end-format-report-line.
085100     332-end-print-one-day.
085200         EXIT.
085300
085400     336-begin-flush-month-average.
085500         MOVE SPACES TO ws-rpt-label
085600         STRING "Average in month "
085700                ws-month-in-progress
085800                ": " DELIMITED BY SIZE INTO ws-rpt-label
085900
086000         PERFORM 338-begin-find-month-entry-by-text
086100            THRU 338-end-find-month-entry-by-text
086200
086300         IF idx-month > ws-month-table-cap
086400            MOVE ZERO TO ws-avg-total-in
086500            MOVE ZERO TO ws-avg-qty-in
086600         ELSE
086700            MOVE ws-month-entry-total (idx-month) TO ws-avg-total-in
086800            MOVE ws-month-entry-qty   (idx-month) TO ws-avg-qty-in
086900         END-IF
087000
087100         PERFORM 850-begin-compute-average
087200            THRU 850-end-compute-average
087300         PERFORM 860-begin-format-report-line
087400            THRU 860-end-format-report-line.
087500     336-end-flush-month-average.
087600         EXIT.
087700
087800         338-begin-find-month-entry-by-text.
087900             SET idx-month TO cte-01
088000             SEARCH ws-month-entry VARYING idx-month
088100                AT END
088200                   SET idx-month TO ws-month-table-cap
088300                   ADD cte-01 TO idx-month
088400                WHEN ws-month-entry-key (idx-month) =
088500                     ws-month-in-progress
088600                   CONTINUE
088700             END-SEARCH.
088800         338-end-find-month-entry-by-text.
088900             EXIT.
089000
089100*----------------------------------------------------------------
089200*    840 - WEEKDAY COMPUTATION  (ZELLER, ADAPTED FROM VAL-DATE)
089300*    SAT=0 SUN=1 MON=2 TUE=3 WED=4 THU=5 FRI=6, REMAPPED 0->7
089400*    TO GIVE SUN=1 .. SAT=7 NUMBERING (MNT-022).
089500*----------------------------------------------------------------
089600 840-begin-compute-weekday-num.
089700     MOVE ws-ts-year  TO ws-wk-year-aux
089800     MOVE ws-ts-month TO ws-wk-month-aux
089900     MOVE ws-ts-day   TO ws-wk-day-aux
090000
090100     IF ws-wk-month-aux <= cte-02
090200        ADD cte-12 TO ws-wk-month-aux
090300        SUBTRACT cte-01 FROM ws-wk-year-aux
090400     END-IF
090500
090600     COMPUTE ws-wk-term-a =
090700             cte-13 * (ws-wk-month-aux + cte-01) / cte-05
090800     COMPUTE ws-wk-term-b = ws-wk-year-aux / cte-04
090900     COMPUTE ws-wk-term-c = ws-wk-year-aux / cte-100
091000     COMPUTE ws-wk-term-d = ws-wk-year-aux / cte-400
091100
091200     COMPUTE ws-wk-day-calc =
091300             ws-wk-day-aux
091400           + ws-wk-term-a
091500           + ws-wk-year-aux
091600           + ws-wk-term-b
091700           - ws-wk-term-c
091800           + ws-wk-term-d
091900
092000     DIVIDE ws-wk-day-calc BY cte-07
092100        GIVING ws-wk-quottient-aux
092200        REMAINDER ws-wk-dayofweek-aux
092300
092400     IF ws-wk-dayofweek-aux = ZERO
092500        MOVE cte-07 TO ws-wk-computed-num
092600     ELSE
092700        MOVE ws-wk-dayofweek-aux TO ws-wk-computed-num
092800     END-IF.
092900 840-end-compute-weekday-num.
093000     EXIT.
093100
093200*----------------------------------------------------------------
093300*    850 - AVERAGE = TOTAL / QTY WHEN QTY NOT ZERO, ELSE ZERO
093400*    ROUNDED TO 1 DECIMAL (ROUND-HALF-AWAY-FROM-ZERO), PER
093500*    MNT-058; TOTALS STAY AT 2 DECIMALS INTERNALLY. CALLER
093600*    SETS ws-avg-total-in / ws-avg-qty-in BEFORE CALLING.
093700*----------------------------------------------------------------
093800 850-begin-compute-average.
093900     MOVE ZERO TO ws-average-num
094000     IF ws-avg-qty-in NOT = ZERO
094100        COMPUTE ws-average-num ROUNDED =
094200                ws-avg-total-in / ws-avg-qty-in
094300     END-IF
094400     MOVE ws-average-num TO ws-total-edited.
094500 850-end-compute-average.
094600     EXIT.
094700
094800*----------------------------------------------------------------
094900*    864 - ROUND A RAW 2-DECIMAL TOTAL TO 1 DECIMAL FOR DISPLAY
095000*    (MNT-066 : TOTAL LINES NOW ROUND THE SAME WAY AVERAGES DO,
095100*    RATHER THAN LETTING THE EDIT PICTURE TRUNCATE THE 2ND
095200*    DECIMAL PLACE.)
095300*----------------------------------------------------------------
095400 864-begin-round-value-to-edited.
095500     COMPUTE ws-round-output ROUNDED = ws-round-input
095600     MOVE ws-round-output TO ws-total-edited.
095700 864-end-round-value-to-edited.
095800     EXIT.
095900
096000*----------------------------------------------------------------
096100*    860 - FORMAT AND DISPLAY ONE REPORT LINE  ( %-27s %20s )
096200*    DECIMAL COMMA, SPACE-GROUPED THOUSANDS, " W/M2" SUFFIX.
096300*    NO INTRINSIC FUNCTION USED - LEADING SPACES ARE COUNTED
096400*    AND STRIPPED BY REFERENCE MODIFICATION (PER MNT-033/037).
096500*----------------------------------------------------------------
096600 860-begin-format-report-line.
096700     INSPECT ws-total-edited REPLACING ALL "," BY " "
096800     INSPECT ws-total-edited REPLACING ALL "." BY ","
096900
097000     MOVE ZERO TO ws-edited-leadsp
097100     INSPECT ws-total-edited TALLYING ws-edited-leadsp
097200         FOR LEADING SPACE
097300
097400     COMPUTE ws-edited-len = cte-12 - ws-edited-leadsp
097500
097600     MOVE SPACES TO ws-rpt-value-suffixed
097700     STRING ws-total-edited (ws-edited-leadsp + cte-01 :
097800                              ws-edited-len)
097900            " W/m2" DELIMITED BY SIZE
098000            INTO ws-rpt-value-suffixed
098100
098200     COMPUTE ws-suffixed-len = ws-edited-len + cte-05
098300
098400     MOVE SPACES TO ws-rpt-value
098500     COMPUTE ws-pad-len = cte-20 - ws-suffixed-len
098600     MOVE ws-rpt-value-suffixed (1 : ws-suffixed-len)
098700       TO ws-rpt-value (ws-pad-len + cte-01 : ws-suffixed-len)
098800
098900     DISPLAY ws-report-line.
099000 860-end-format-report-line.
099100     EXIT.
099200
099300*----------------------------------------------------------------
099400*    900 - CLOSE UP  (MNT-052 : MISSING FILE LEAVES STATUS "35",
099500*    HANDLED BY DECLARATIVES ABOVE, NOTHING FURTHER TO CLOSE)
099600*----------------------------------------------------------------
099700 900-begin-finish-program.
099800     IF fs-dataexport = "00" OR fs-dataexport = "10"
099900        CLOSE dataexport
100000     END-IF.
100100 900-end-finish-program.
100200     EXIT.
100300
100400 END PROGRAM SunShnRp.
